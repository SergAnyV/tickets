000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TKTANAL1.
000300 AUTHOR.        R K SHAW.
000400 INSTALLATION.  DATA PROCESSING - REVENUE ANALYSIS.
000500 DATE-WRITTEN.  11/02/83.
000600 DATE-COMPILED. 06/01/04.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900* PROGRAM:  TKTANAL1                                             *
001000*                                                                 *
001100* READS THE DAILY TICKET-SALES FILE (TKTFILE), KEEPS ONLY THE    *
001200* TICKETS FLOWN ON THE ROUTE CONFIGURED BELOW (VVO-TLV UNLESS    *
001300* CHANGED BY THE STANDARDS GROUP), AND PRODUCES THE ANALYSIS     *
001400* REPORT (ANALRPT) SHOWING --                                    *
001500*      1. AVERAGE FARE MINUS MEDIAN FARE FOR THE ROUTE, AND       *
001600*      2. THE SHORTEST FLIGHT TIME FLOWN BY EACH CARRIER.         *
001700*                                                                 *
001800* A GOOD CASE FOR THE DEBUGGING LAB -- RUN IT WITH A SHORT        *
001900* TEST DECK FIRST AND CHECK THE AUDIT COUNTS AGAINST THE INPUT.   *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* DATE     BY   REQ-NO    DESCRIPTION
002500* -------- ---  --------  ------------------------------------
002600* 83-11-02 RKS  TA-0441   ORIGINAL - CARGO MANIFEST WEIGHT RUN    TA-0441 
002700*          (RENAMED AND RETARGETED, SEE TA-1822 BELOW).           TA-0441 
002800* 86-02-14 WDH  TA-0689   ADDED CARRIER-CODE BREAK ON THE REPORT. TA-0689 
002900* 93-01-11 PJL  TA-1187   ADD/SUBTRACT LOGIC REWRITTEN TO EDIT    TA-1187 
003000*          EACH INPUT FIELD BEFORE IT IS USED IN A CALCULATION.   TA-1187 
003100* 98-07-08 PJL  TA-1400   YEAR 2000 REVIEW -- TWO-DIGIT YEAR ON   TA-1400 
003200*          THE TICKET RECORD IS NOW INTERPRETED AS 20YY ONLY.     TA-1400 
003300*          PRIOR RUNS THAT ASSUMED 19YY MUST NOT BE RERUN.        TA-1400 
003400* 99-02-22 PJL  TA-1411   Y2K SIGN-OFF, VERIFIED AGAINST 1999     TA-1411 
003500*          AND 2000 TEST DECKS.  NO FURTHER CHANGE REQUIRED.      TA-1411 
003600* 04-06-01 DNB  TA-1822   RUN RETARGETED FROM THE OLD MANIFEST    TA-1822 
003700*          WEIGHT-DISTRIBUTION JOB TO THE ROUTE FARE-ANALYSIS     TA-1822 
003800*          JOB FOR THE REVENUE GROUP.  NEW RECORD LAYOUT          TA-1822 
003900*          (COPY TKTREC), NEW REPORT, NEW BUSINESS RULES.         TA-1822 
004000*          OLD TRANSACTION-UPDATE LOGIC REMOVED ENTIRELY.         TA-1822 
004100* 04-07-19 DNB  TA-1829   GUARD ADDED SO A MISSING OR UNREADABLE  TA-1829 
004200*          TKTFILE PRODUCES AN EMPTY REPORT INSTEAD OF AN ABEND.  TA-1829 
004300* 04-08-02 DNB  TA-1833   ZERO-TICKET GUARD ADDED AROUND THE      TA-1833 
004400*          AVERAGE/MEDIAN COMPUTE -- PREVIOUS VERSION WOULD       TA-1833 
004500*          HAVE DIVIDED BY ZERO ON AN EMPTY SELECTED SET.         TA-1833 
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT TKTFILE  ASSIGN TO TKTFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-TKTFILE-STATUS.
006100
006200     SELECT ANALRPT  ASSIGN TO ANALRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-ANALRPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  TKTFILE
007000     RECORDING MODE IS F
007100     RECORD CONTAINS 146 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS TKT-INPUT-RECORD.
007500 COPY TKTREC.
007600
007700 FD  ANALRPT
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ANALRPT-RECORD.
008200 01  ANALRPT-RECORD                 PIC X(80).
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*
008750 77  WS-CARR-SRCH-SW             PIC X(1) VALUE 'N'.
008775     88  WS-CARR-FOUND                     VALUE 'Y'.
008780*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  CURRENT-DATE.
009000         10  CURRENT-YEAR            PIC 9(2).
009100         10  CURRENT-MONTH           PIC 9(2).
009200         10  CURRENT-DAY             PIC 9(2).
009300     05  CURRENT-TIME.
009400         10  CURRENT-HOUR            PIC 9(2).
009500         10  CURRENT-MINUTE          PIC 9(2).
009600         10  CURRENT-SECOND          PIC 9(2).
009700         10  CURRENT-HNDSEC          PIC 9(2).
009800     05  FILLER                      PIC X(10).
009900*
010000*---------------------------------------------------------------*
010100*    FILE STATUS / SWITCHES                                     *
010200*---------------------------------------------------------------*
010300 01  WS-FIELDS.
010400     05  WS-TKTFILE-STATUS       PIC X(2)  VALUE SPACES.
010500     05  WS-ANALRPT-STATUS       PIC X(2)  VALUE SPACES.
010600     05  WS-TKTFILE-OPEN-SW      PIC X(1)  VALUE 'N'.
010700         88  WS-TKTFILE-OPENED             VALUE 'Y'.
010800     05  WS-TICKET-EOF           PIC X(1)  VALUE 'N'.
010900         88  WS-AT-EOF                     VALUE 'Y'.
011000     05  WS-TICKET-VALID-SW      PIC X(1)  VALUE 'N'.
011100         88  WS-TICKET-VALID               VALUE 'Y'.
011200     05  WS-DATE-OK-SW           PIC X(1)  VALUE 'N'.
011300         88  WS-DATE-OK                    VALUE 'Y'.
011400     05  WS-TIME-OK-SW           PIC X(1)  VALUE 'N'.
011500         88  WS-TIME-OK                    VALUE 'Y'.
011600     05  WS-CALC-LEAP-SW         PIC X(1)  VALUE 'N'.
011700         88  WS-CALC-IS-LEAP               VALUE 'Y'.
011800     05  FILLER                  PIC X(10) VALUE SPACES.
011900*
012000*---------------------------------------------------------------*
012100*    ROUTE FILTER -- CONFIGURABLE.  STANDARDS GROUP CHANGES      *
012200*    THESE TWO VALUES ONLY, NOTHING ELSE, WHEN A NEW ROUTE IS    *
012300*    PUT ON THE RUN.                                             *
012400*---------------------------------------------------------------*
012500 01  WS-ROUTE-CONFIG.
012600     05  WS-CFG-ORIGIN           PIC X(3)  VALUE 'VVO'.
012700     05  WS-CFG-DEST             PIC X(3)  VALUE 'TLV'.
012800     05  FILLER                  PIC X(10) VALUE SPACES.
012900*
013000*---------------------------------------------------------------*
013100*    AUDIT COUNTS                                                *
013200*---------------------------------------------------------------*
013300 01  WS-AUDIT-COUNTS.
013400     05  WS-TICKETS-READ         PIC S9(7)  COMP  VALUE +0.
013500     05  WS-TICKETS-REJECTED     PIC S9(7)  COMP  VALUE +0.
013600     05  WS-SEL-TICKET-COUNT     PIC S9(7)  COMP  VALUE +0.
013700     05  FILLER                  PIC X(10) VALUE SPACES.
013800*
013900*---------------------------------------------------------------*
014000*    PRICE ACCUMULATORS -- MONEY FIELDS, PACKED PER SHOP HABIT   *
014100*---------------------------------------------------------------*
014200 01  WS-PRICE-FIELDS.
014300     05  WS-PRICE-SUM            PIC S9(11)V99 COMP-3 VALUE +0.
014400     05  WS-AVERAGE-PRICE        PIC S9(9)V99  COMP-3 VALUE +0.
014500     05  WS-MEDIAN-PRICE         PIC S9(9)V99  COMP-3 VALUE +0.
014600     05  WS-PRICE-DIFFERENCE     PIC S9(9)V99  COMP-3 VALUE +0.
014700     05  WS-HALF-COUNT           PIC S9(7)     COMP   VALUE +0.
014800     05  WS-HALF-REMAINDER       PIC S9(7)     COMP   VALUE +0.
014900     05  WS-MEDIAN-LO-IDX        PIC S9(7)     COMP   VALUE +0.
015000     05  WS-MEDIAN-HI-IDX        PIC S9(7)     COMP   VALUE +0.
015100     05  FILLER                  PIC X(10)     VALUE SPACES.
015200*
015300*---------------------------------------------------------------*
015400*    FARE TABLE -- SORTED BY TKTSORT BEFORE THE MEDIAN IS PULLED *
015500*---------------------------------------------------------------*
015600 01  WS-FARE-TABLE.
015700     05  WS-FARE-ENTRY           PIC S9(9)V99 COMP-3
015800             OCCURS 0 TO 5000 TIMES DEPENDING ON WS-SEL-TICKET-COUNT
015900             INDEXED BY WS-FARE-IDX.
016000*
016100*---------------------------------------------------------------*
016200*    PER-CARRIER MINIMUM-DURATION TABLE                         *
016300*---------------------------------------------------------------*
016400 01  WS-CARRIER-TABLE.
016500     05  WS-CARR-TALLY           PIC S9(4) COMP VALUE +0.
016600     05  WS-CARR-ENTRY OCCURS 50 TIMES INDEXED BY WS-CARR-IDX.
016700         10  WS-CARR-CODE        PIC X(2).
016800         10  WS-CARR-MIN-MINUTES PIC S9(7) COMP.
016900     05  FILLER                  PIC X(10) VALUE SPACES.
017200*
017300*---------------------------------------------------------------*
017400*    DATE / TIME SERIAL ARITHMETIC WORK AREA                    *
017500*                                                                 *
017600*    NO INTRINSIC DATE FUNCTIONS ARE USED ON THIS RUN -- THE     *
017700*    SHOP STANDARD IS THE OLD CUMULATIVE-DAYS TABLE METHOD,      *
017800*    SAME AS THE YEAR-END CONTRACT RUNS.  DATES ARE DD.MM.YY,    *
017900*    YY IS TAKEN AS 20YY ONLY (TA-1400).                         *
018000*---------------------------------------------------------------*
018100 01  WS-DATE-CALC-WORK.
018200     05  WS-CALC-DD              PIC 9(2)  VALUE 0.
018300     05  WS-CALC-MM              PIC 9(2)  VALUE 0.
018400     05  WS-CALC-YY              PIC 9(2)  VALUE 0.
018500     05  WS-CALC-HH              PIC 9(2)  VALUE 0.
018600     05  WS-CALC-MN              PIC 9(2)  VALUE 0.
018700     05  WS-CALC-MAX-DAY         PIC 9(2)  VALUE 0.
018800     05  WS-CALC-LEAP-QUOT       PIC S9(4) COMP VALUE 0.
018900     05  WS-CALC-LEAP-REM        PIC S9(4) COMP VALUE 0.
019000     05  WS-CALC-DAYS            PIC S9(7) COMP VALUE 0.
019100     05  WS-CALC-RESULT          PIC S9(9) COMP VALUE 0.
019200     05  WS-DEP-MINUTES          PIC S9(9) COMP VALUE 0.
019300     05  WS-ARR-MINUTES          PIC S9(9) COMP VALUE 0.
019400     05  WS-DURATION-MINUTES     PIC S9(7) COMP VALUE 0.
019500     05  WS-DUR-HOURS            PIC S9(7) COMP VALUE 0.
019600     05  WS-DUR-MIN-REM          PIC S9(7) COMP VALUE 0.
019700     05  FILLER                  PIC X(10) VALUE SPACES.
019800*
019900*    DAYS-IN-MONTH, NON-LEAP (JAN..DEC) -- REDEFINED AS A TABLE
020000*    BECAUSE THE COMPILER ON THE OLD 370 JOB DOES NOT TAKE AN
020100*    OCCURS WITH A VALUE LIST.
020200 01  WS-DAYS-IN-MONTH-INIT.
020300     05  FILLER                  PIC 9(2)  VALUE 31.
020400     05  FILLER                  PIC 9(2)  VALUE 28.
020500     05  FILLER                  PIC 9(2)  VALUE 31.
020600     05  FILLER                  PIC 9(2)  VALUE 30.
020700     05  FILLER                  PIC 9(2)  VALUE 31.
020800     05  FILLER                  PIC 9(2)  VALUE 30.
020900     05  FILLER                  PIC 9(2)  VALUE 31.
021000     05  FILLER                  PIC 9(2)  VALUE 31.
021100     05  FILLER                  PIC 9(2)  VALUE 30.
021200     05  FILLER                  PIC 9(2)  VALUE 31.
021300     05  FILLER                  PIC 9(2)  VALUE 30.
021400     05  FILLER                  PIC 9(2)  VALUE 31.
021500 01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-INIT.
021600     05  WS-DAYS-IN-MONTH        PIC 9(2) OCCURS 12 TIMES.
021700*
021800*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP.
021900 01  WS-CUM-DAYS-INIT.
022000     05  FILLER                  PIC 9(3)  VALUE 0.
022100     05  FILLER                  PIC 9(3)  VALUE 31.
022200     05  FILLER                  PIC 9(3)  VALUE 59.
022300     05  FILLER                  PIC 9(3)  VALUE 90.
022400     05  FILLER                  PIC 9(3)  VALUE 120.
022500     05  FILLER                  PIC 9(3)  VALUE 151.
022600     05  FILLER                  PIC 9(3)  VALUE 181.
022700     05  FILLER                  PIC 9(3)  VALUE 212.
022800     05  FILLER                  PIC 9(3)  VALUE 243.
022900     05  FILLER                  PIC 9(3)  VALUE 273.
023000     05  FILLER                  PIC 9(3)  VALUE 304.
023100     05  FILLER                  PIC 9(3)  VALUE 334.
023200 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-INIT.
023300     05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.
023400*
023500*---------------------------------------------------------------*
023600*    REPORT LINES                                                *
023700*---------------------------------------------------------------*
023800 01  RPT-HEADING1.
023900     05  FILLER                  PIC X(24)
024000                 VALUE 'TICKET ANALYSIS RESULTS'.
024100     05  FILLER                  PIC X(56) VALUE SPACES.
024200 01  RPT-BLANK-LINE               PIC X(80) VALUE SPACES.
024300 01  RPT-DIFF-LINE.
024400     05  FILLER                  PIC X(46)
024500             VALUE 'DIFFERENCE BETWEEN AVERAGE AND MEDIAN PRICE: '.
024600     05  RPT-PRICE-DIFF          PIC ZZZ,ZZZ,ZZ9.99-.
024700     05  FILLER                  PIC X(22) VALUE SPACES.
024800 01  RPT-CARRIER-HEADING.
024900     05  FILLER                  PIC X(33)
025000                 VALUE 'MINIMUM FLIGHT TIME PER CARRIER:'.
025100     05  FILLER                  PIC X(47) VALUE SPACES.
025200 01  RPT-CARRIER-LINE.
025300     05  FILLER                  PIC X(2)  VALUE '- '.
025400     05  RPT-CARRIER             PIC X(2).
025500     05  FILLER                  PIC X(2)  VALUE ': '.
025600     05  RPT-HOURS               PIC ZZZ9.
025700     05  FILLER                  PIC X(3)  VALUE ' H '.
025800     05  RPT-MINUTES             PIC Z9.
025900     05  FILLER                  PIC X(4)  VALUE ' MIN'.
026000     05  FILLER                  PIC X(63) VALUE SPACES.
026100 01  RPT-AUDIT-LINE.
026200     05  FILLER                  PIC X(18)
026300                 VALUE 'TICKETS READ:    '.
026400     05  RPT-AUD-READ            PIC ZZZ,ZZ9.
026500     05  FILLER                  PIC X(4)  VALUE SPACES.
026600     05  FILLER                  PIC X(11)
026700                 VALUE 'REJECTED: '.
026800     05  RPT-AUD-REJ             PIC ZZZ,ZZ9.
026900     05  FILLER                  PIC X(4)  VALUE SPACES.
027000     05  FILLER                  PIC X(9)
027100                 VALUE 'SELECTED:'.
027200     05  RPT-AUD-SEL             PIC ZZZ,ZZ9.
027300     05  FILLER                  PIC X(15) VALUE SPACES.
027400*
027500******************************************************************
027600 PROCEDURE DIVISION.
027700******************************************************************
027800*
027900 000-MAIN.
028000     ACCEPT CURRENT-DATE FROM DATE.
028100     ACCEPT CURRENT-TIME FROM TIME.
028200     DISPLAY 'TKTANAL1 STARTED DATE = ' CURRENT-MONTH '/'
028300             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
028400     DISPLAY '               TIME = ' CURRENT-HOUR ':'
028500             CURRENT-MINUTE ':' CURRENT-SECOND.
028600
028700     PERFORM 700-OPEN-FILES.
028800
028900     IF NOT WS-AT-EOF
029000         PERFORM 730-READ-TICKET-FILE
029100     END-IF.
029200
029300     PERFORM 100-PROCESS-TICKET THRU 100-EXIT
029400             UNTIL WS-AT-EOF.
029500
029600     PERFORM 980-COMPUTE-RESULTS THRU 980-EXIT.
029700     PERFORM 950-PRINT-RESULTS.
029800     PERFORM 790-CLOSE-FILES.
029900
030000     GOBACK.
030100*
030200*---------------------------------------------------------------*
030300*    700 -- OPEN FILES.  A MISSING OR UNREADABLE TKTFILE DOES   *
030400*    NOT ABEND THIS RUN -- IT YIELDS AN EMPTY TICKET SET AND    *
030500*    THE REPORT IS STILL PRODUCED.  TA-1829.                    *
030600*---------------------------------------------------------------*
030700 700-OPEN-FILES.
030800     OPEN INPUT TKTFILE.
030900     IF WS-TKTFILE-STATUS = '00'
031000         SET WS-TKTFILE-OPENED TO TRUE
031100     ELSE
031200         DISPLAY 'TKTANAL1 - TKTFILE NOT AVAILABLE, STATUS='
031300                 WS-TKTFILE-STATUS
031400         DISPLAY 'TKTANAL1 - CONTINUING WITH AN EMPTY TICKET SET'
031500         MOVE 'Y' TO WS-TICKET-EOF
031600     END-IF.
031700
031800     OPEN OUTPUT ANALRPT.
031900     IF WS-ANALRPT-STATUS NOT = '00'
032000         DISPLAY 'TKTANAL1 - CANNOT OPEN ANALRPT, STATUS='
032100                 WS-ANALRPT-STATUS
032200         MOVE 16 TO RETURN-CODE
032300         MOVE 'Y' TO WS-TICKET-EOF
032400     END-IF.
032500*
032600 730-READ-TICKET-FILE.
032700     READ TKTFILE INTO TKT-INPUT-RECORD
032800         AT END
032900             MOVE 'Y' TO WS-TICKET-EOF
033000     END-READ.
033100*
033200 790-CLOSE-FILES.
033300     IF WS-TKTFILE-OPENED
033400         CLOSE TKTFILE
033500     END-IF.
033600     CLOSE ANALRPT.
033700*
033800*---------------------------------------------------------------*
033900*    100 -- ONE TICKET AT A TIME.  VALIDATE, THEN (IF VALID)    *
034000*    RUN IT THROUGH THE ROUTE FILTER AND THE ACCUMULATORS.      *
034100*---------------------------------------------------------------*
034200 100-PROCESS-TICKET.
034300     ADD 1 TO WS-TICKETS-READ.
034400     PERFORM 110-VALIDATE-TICKET THRU 110-EXIT.
034500     IF WS-TICKET-VALID
034600         PERFORM 150-FILTER-AND-ACCUM THRU 150-EXIT
034700     ELSE
034800         ADD 1 TO WS-TICKETS-REJECTED
034900     END-IF.
035000     PERFORM 730-READ-TICKET-FILE.
035100 100-EXIT.
035200     EXIT.
035300*
035400*---------------------------------------------------------------*
035500*    110 -- VALIDATE ONE TICKET RECORD.  ANY FAILURE DROPS      *
035600*    STRAIGHT TO 110-EXIT WITH WS-TICKET-VALID-SW LEFT 'N'.     *
035700*---------------------------------------------------------------*
035800 110-VALIDATE-TICKET.
035900     MOVE 'N' TO WS-TICKET-VALID-SW.
036000
036100     IF TKT-ORIGIN = SPACES OR TKT-DEST = SPACES
036200         GO TO 110-EXIT
036300     END-IF.
036400
036500     IF TKT-DEP-DATE-X = SPACES OR TKT-ARR-DATE-X = SPACES
036600        OR TKT-DEP-TIME-X = SPACES OR TKT-ARR-TIME-X = SPACES
036700         GO TO 110-EXIT
036800     END-IF.
036900
037000     IF TKT-PRICE NOT > 0
037100         GO TO 110-EXIT
037200     END-IF.
037300
037400*    -- DEPARTURE DATE --
037500     IF TKT-DEP-DATE-DD NOT NUMERIC
037600        OR TKT-DEP-DATE-MM NOT NUMERIC
037700        OR TKT-DEP-DATE-YY NOT NUMERIC
037800         GO TO 110-EXIT
037900     END-IF.
038000     IF TKT-DEP-DATE-SEP1 NOT = '.' OR TKT-DEP-DATE-SEP2 NOT = '.'
038100         GO TO 110-EXIT
038200     END-IF.
038300     MOVE TKT-DEP-DATE-DD TO WS-CALC-DD.
038400     MOVE TKT-DEP-DATE-MM TO WS-CALC-MM.
038500     MOVE TKT-DEP-DATE-YY TO WS-CALC-YY.
038600     PERFORM 120-VALIDATE-ONE-DATE THRU 120-EXIT.
038700     IF NOT WS-DATE-OK
038800         GO TO 110-EXIT
038900     END-IF.
039000
039100*    -- ARRIVAL DATE --
039200     IF TKT-ARR-DATE-DD NOT NUMERIC
039300        OR TKT-ARR-DATE-MM NOT NUMERIC
039400        OR TKT-ARR-DATE-YY NOT NUMERIC
039500         GO TO 110-EXIT
039600     END-IF.
039700     IF TKT-ARR-DATE-SEP1 NOT = '.' OR TKT-ARR-DATE-SEP2 NOT = '.'
039800         GO TO 110-EXIT
039900     END-IF.
040000     MOVE TKT-ARR-DATE-DD TO WS-CALC-DD.
040100     MOVE TKT-ARR-DATE-MM TO WS-CALC-MM.
040200     MOVE TKT-ARR-DATE-YY TO WS-CALC-YY.
040300     PERFORM 120-VALIDATE-ONE-DATE THRU 120-EXIT.
040400     IF NOT WS-DATE-OK
040500         GO TO 110-EXIT
040600     END-IF.
040700
040800*    -- DEPARTURE TIME --
040900     IF TKT-DEP-TIME-HH NOT NUMERIC OR TKT-DEP-TIME-MM NOT NUMERIC
041000         GO TO 110-EXIT
041100     END-IF.
041200     IF TKT-DEP-TIME-SEP NOT = ':'
041300         GO TO 110-EXIT
041400     END-IF.
041500     MOVE TKT-DEP-TIME-HH TO WS-CALC-HH.
041600     MOVE TKT-DEP-TIME-MM TO WS-CALC-MN.
041700     PERFORM 130-VALIDATE-ONE-TIME THRU 130-EXIT.
041800     IF NOT WS-TIME-OK
041900         GO TO 110-EXIT
042000     END-IF.
042100
042200*    -- ARRIVAL TIME --
042300     IF TKT-ARR-TIME-HH NOT NUMERIC OR TKT-ARR-TIME-MM NOT NUMERIC
042400         GO TO 110-EXIT
042500     END-IF.
042600     IF TKT-ARR-TIME-SEP NOT = ':'
042700         GO TO 110-EXIT
042800     END-IF.
042900     MOVE TKT-ARR-TIME-HH TO WS-CALC-HH.
043000     MOVE TKT-ARR-TIME-MM TO WS-CALC-MN.
043100     PERFORM 130-VALIDATE-ONE-TIME THRU 130-EXIT.
043200     IF NOT WS-TIME-OK
043300         GO TO 110-EXIT
043400     END-IF.
043500
043600     MOVE 'Y' TO WS-TICKET-VALID-SW.
043700 110-EXIT.
043800     EXIT.
043900*
044000*---------------------------------------------------------------*
044100*    120 -- IS DD.MM.YY (ALREADY MOVED INTO WS-CALC-DD/MM/YY)   *
044200*    A VALID CALENDAR DATE.  YY IS 20YY ONLY, PER TA-1400.       *
044300*---------------------------------------------------------------*
044400 120-VALIDATE-ONE-DATE.
044500     MOVE 'N' TO WS-DATE-OK-SW.
044600     IF WS-CALC-MM < 1 OR WS-CALC-MM > 12
044700         GO TO 120-EXIT
044800     END-IF.
044900     DIVIDE WS-CALC-YY BY 4 GIVING WS-CALC-LEAP-QUOT
045000             REMAINDER WS-CALC-LEAP-REM.
045100     IF WS-CALC-LEAP-REM = 0
045200         SET WS-CALC-IS-LEAP TO TRUE
045300     ELSE
045400         MOVE 'N' TO WS-CALC-LEAP-SW
045500     END-IF.
045600     MOVE WS-DAYS-IN-MONTH (WS-CALC-MM) TO WS-CALC-MAX-DAY.
045700     IF WS-CALC-MM = 2 AND WS-CALC-IS-LEAP
045800         MOVE 29 TO WS-CALC-MAX-DAY
045900     END-IF.
046000     IF WS-CALC-DD < 1 OR WS-CALC-DD > WS-CALC-MAX-DAY
046100         GO TO 120-EXIT
046200     END-IF.
046300     MOVE 'Y' TO WS-DATE-OK-SW.
046400 120-EXIT.
046500     EXIT.
046600*
046700*---------------------------------------------------------------*
046800*    130 -- IS HH:MM (ALREADY MOVED INTO WS-CALC-HH/MN) A        *
046900*    VALID 24-HOUR TIME OF DAY.                                 *
047000*---------------------------------------------------------------*
047100 130-VALIDATE-ONE-TIME.
047200     IF WS-CALC-HH > 23 OR WS-CALC-MN > 59
047300         MOVE 'N' TO WS-TIME-OK-SW
047400     ELSE
047500         MOVE 'Y' TO WS-TIME-OK-SW
047600     END-IF.
047700 130-EXIT.
047800     EXIT.
047900*
048000*---------------------------------------------------------------*
048100*    150 -- ROUTE FILTER, PRICE ACCUMULATION, DURATION AND      *
048200*    PER-CARRIER MINIMUM FOR ONE VALID, SELECTED TICKET.        *
048300*---------------------------------------------------------------*
048400 150-FILTER-AND-ACCUM.
048500     IF TKT-ORIGIN NOT = WS-CFG-ORIGIN OR TKT-DEST NOT = WS-CFG-DEST
048600         GO TO 150-EXIT
048700     END-IF.
048800
048900     ADD 1 TO WS-SEL-TICKET-COUNT.
049000     ADD TKT-PRICE TO WS-PRICE-SUM.
049100     MOVE TKT-PRICE TO WS-FARE-ENTRY (WS-SEL-TICKET-COUNT).
049200
049300     PERFORM 160-CALC-DURATION THRU 160-EXIT.
049400     PERFORM 170-UPDATE-CARRIER-MIN THRU 170-EXIT.
049500 150-EXIT.
049600     EXIT.
049700*
049800*---------------------------------------------------------------*
049900*    160 -- FLIGHT DURATION, IN MINUTES, FOR THE CURRENT        *
050000*    TICKET.  DEPARTURE AND ARRIVAL ARE EACH TURNED INTO A      *
050100*    SERIAL MINUTE COUNT BY 900-CALC-SERIAL-MINUTES.            *
050200*---------------------------------------------------------------*
050300 160-CALC-DURATION.
050400     MOVE TKT-DEP-DATE-DD TO WS-CALC-DD.
050500     MOVE TKT-DEP-DATE-MM TO WS-CALC-MM.
050600     MOVE TKT-DEP-DATE-YY TO WS-CALC-YY.
050700     MOVE TKT-DEP-TIME-HH TO WS-CALC-HH.
050800     MOVE TKT-DEP-TIME-MM TO WS-CALC-MN.
050900     PERFORM 900-CALC-SERIAL-MINUTES.
051000     MOVE WS-CALC-RESULT TO WS-DEP-MINUTES.
051100
051200     MOVE TKT-ARR-DATE-DD TO WS-CALC-DD.
051300     MOVE TKT-ARR-DATE-MM TO WS-CALC-MM.
051400     MOVE TKT-ARR-DATE-YY TO WS-CALC-YY.
051500     MOVE TKT-ARR-TIME-HH TO WS-CALC-HH.
051600     MOVE TKT-ARR-TIME-MM TO WS-CALC-MN.
051700     PERFORM 900-CALC-SERIAL-MINUTES.
051800     MOVE WS-CALC-RESULT TO WS-ARR-MINUTES.
051900
052000     COMPUTE WS-DURATION-MINUTES = WS-ARR-MINUTES - WS-DEP-MINUTES.
052100 160-EXIT.
052200     EXIT.
052300*
052400*---------------------------------------------------------------*
052500*    170 -- KEEP, PER DISTINCT CARRIER, THE SMALLEST DURATION   *
052600*    SEEN SO FAR.  STRAIGHT LINEAR SEARCH -- THE TABLE NEVER    *
052700*    HOLDS MORE THAN A FEW DOZEN CARRIERS ON THIS ROUTE.        *
052800*---------------------------------------------------------------*
052900 170-UPDATE-CARRIER-MIN.
053000     MOVE 'N' TO WS-CARR-SRCH-SW.
053100     IF WS-CARR-TALLY > 0
053200         PERFORM 175-SEARCH-ONE-CARRIER THRU 175-EXIT
053300                 VARYING WS-CARR-IDX FROM 1 BY 1
053400                 UNTIL WS-CARR-IDX > WS-CARR-TALLY
053500                    OR WS-CARR-FOUND
053600     END-IF.
053700
053800     IF WS-CARR-FOUND
053900         IF WS-DURATION-MINUTES < WS-CARR-MIN-MINUTES (WS-CARR-IDX)
054000             MOVE WS-DURATION-MINUTES
054100                     TO WS-CARR-MIN-MINUTES (WS-CARR-IDX)
054200         END-IF
054300     ELSE
054400         IF WS-CARR-TALLY < 50
054500             ADD 1 TO WS-CARR-TALLY
054600             MOVE TKT-CARRIER TO WS-CARR-CODE (WS-CARR-TALLY)
054700             MOVE WS-DURATION-MINUTES
054800                     TO WS-CARR-MIN-MINUTES (WS-CARR-TALLY)
054900         ELSE
055000             DISPLAY 'TKTANAL1 - CARRIER TABLE FULL, CODE '
055100                     TKT-CARRIER ' DROPPED FROM THE REPORT'
055200         END-IF
055300     END-IF.
055400 170-EXIT.
055500     EXIT.
055600*
055700 175-SEARCH-ONE-CARRIER.
055800     IF WS-CARR-CODE (WS-CARR-IDX) = TKT-CARRIER
055900         SET WS-CARR-FOUND TO TRUE
056000     END-IF.
056100 175-EXIT.
056200     EXIT.
056300*
056400*---------------------------------------------------------------*
056500*    900 -- TURN WS-CALC-DD/MM/YY/HH/MN INTO A SERIAL MINUTE     *
056600*    COUNT FROM 1 JAN 2000.  CUMULATIVE-DAYS TABLE METHOD, NO    *
056700*    INTRINSIC DATE FUNCTIONS, SAME AS THE OLD YEAR-END RUNS.    *
056800*---------------------------------------------------------------*
056900 900-CALC-SERIAL-MINUTES.
057000     DIVIDE WS-CALC-YY BY 4 GIVING WS-CALC-LEAP-QUOT
057100             REMAINDER WS-CALC-LEAP-REM.
057200     IF WS-CALC-LEAP-REM = 0
057300         SET WS-CALC-IS-LEAP TO TRUE
057400     ELSE
057500         MOVE 'N' TO WS-CALC-LEAP-SW
057600     END-IF.
057700
057800     COMPUTE WS-CALC-DAYS =
057900             (WS-CALC-YY * 365) + ((WS-CALC-YY + 3) / 4)
058000             + WS-CUM-DAYS (WS-CALC-MM) + WS-CALC-DD.
058100
058200     IF WS-CALC-MM > 2 AND WS-CALC-IS-LEAP
058300         ADD 1 TO WS-CALC-DAYS
058400     END-IF.
058500
058600     COMPUTE WS-CALC-RESULT =
058700             (WS-CALC-DAYS * 1440) + (WS-CALC-HH * 60) + WS-CALC-MN.
058800*
058900*---------------------------------------------------------------*
059000*    980 -- AVERAGE, MEDIAN AND THE DIFFERENCE BETWEEN THEM.    *
059100*    GUARDED AGAINST AN EMPTY SELECTED SET -- TA-1833.          *
059200*---------------------------------------------------------------*
059300 980-COMPUTE-RESULTS.
059400     IF WS-SEL-TICKET-COUNT = 0
059500         MOVE 0 TO WS-PRICE-DIFFERENCE
059600         GO TO 980-EXIT
059700     END-IF.
059800
059900     COMPUTE WS-AVERAGE-PRICE ROUNDED =
060000             WS-PRICE-SUM / WS-SEL-TICKET-COUNT.
060100
060200     CALL 'TKTSORT' USING WS-SEL-TICKET-COUNT, WS-FARE-TABLE.
060300
060400     DIVIDE WS-SEL-TICKET-COUNT BY 2 GIVING WS-HALF-COUNT
060500             REMAINDER WS-HALF-REMAINDER.
060600     IF WS-HALF-REMAINDER = 0
060700         MOVE WS-HALF-COUNT        TO WS-MEDIAN-LO-IDX
060800         COMPUTE WS-MEDIAN-HI-IDX = WS-HALF-COUNT + 1
060900         COMPUTE WS-MEDIAN-PRICE ROUNDED =
061000                 (WS-FARE-ENTRY (WS-MEDIAN-LO-IDX)
061100                  + WS-FARE-ENTRY (WS-MEDIAN-HI-IDX)) / 2
061200     ELSE
061300         COMPUTE WS-MEDIAN-LO-IDX = WS-HALF-COUNT + 1
061400         MOVE WS-FARE-ENTRY (WS-MEDIAN-LO-IDX) TO WS-MEDIAN-PRICE
061500     END-IF.
061600
061700     COMPUTE WS-PRICE-DIFFERENCE =
061800             WS-AVERAGE-PRICE - WS-MEDIAN-PRICE.
061900 980-EXIT.
062000     EXIT.
062100*
062200*---------------------------------------------------------------*
062300*    950 -- WRITE THE ANALYSIS REPORT.                          *
062400*---------------------------------------------------------------*
062500 950-PRINT-RESULTS.
062600     WRITE ANALRPT-RECORD FROM RPT-HEADING1 AFTER TOP-OF-FORM.
062700     WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
062800     MOVE WS-PRICE-DIFFERENCE TO RPT-PRICE-DIFF.
062900     WRITE ANALRPT-RECORD FROM RPT-DIFF-LINE.
063000     WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
063100     WRITE ANALRPT-RECORD FROM RPT-CARRIER-HEADING.
063200
063300     IF WS-CARR-TALLY > 0
063400         PERFORM 960-PRINT-ONE-CARRIER
063500                 VARYING WS-CARR-IDX FROM 1 BY 1
063600                 UNTIL WS-CARR-IDX > WS-CARR-TALLY
063700     END-IF.
063800
063900     WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
064000     MOVE WS-TICKETS-READ     TO RPT-AUD-READ.
064100     MOVE WS-TICKETS-REJECTED TO RPT-AUD-REJ.
064200     MOVE WS-SEL-TICKET-COUNT TO RPT-AUD-SEL.
064300     WRITE ANALRPT-RECORD FROM RPT-AUDIT-LINE.
064400*
064500 960-PRINT-ONE-CARRIER.
064600     DIVIDE WS-CARR-MIN-MINUTES (WS-CARR-IDX) BY 60
064700             GIVING WS-DUR-HOURS REMAINDER WS-DUR-MIN-REM.
064800     MOVE WS-CARR-CODE (WS-CARR-IDX) TO RPT-CARRIER.
064900     MOVE WS-DUR-HOURS   TO RPT-HOURS.
065000     MOVE WS-DUR-MIN-REM TO RPT-MINUTES.
065100     WRITE ANALRPT-RECORD FROM RPT-CARRIER-LINE.
065200
