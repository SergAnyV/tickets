000100******************************************************************
000200* TKTREC  -- AIR TICKET RECORD LAYOUT                           *
000300*                                                                *
000400* DESCRIBES ONE RECORD ON THE TKTFILE INPUT FILE USED BY THE     *
000500* TKTANAL1 ROUTE-ANALYSIS RUN.  ONE RECORD PER TICKET SOLD,      *
000600* FIXED 146-BYTE LAYOUT, ONE RECORD PER LINE.                    *
000700*                                                                *
000800* COLUMN RULER --                                                *
000900*     0    1    1    2    2    3    3    4    4    5    5    6   *
001000* ....5....0....5....0....5....0....5....0....5....0....5....0...*
001100*                                                                *
001200******************************************************************
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500*-----------------------------------------------------------------
001600* DATE     BY   REQ-NO    DESCRIPTION
001700* -------- ---  --------  ------------------------------------
001800* 83-11-02 RKS  TA-0441   ORIGINAL LAYOUT, CARGO MANIFEST COPY    TA-0441 
001900* 84-05-30 RKS  TA-0502   ADDED DEST-NAME, ORIGIN-NAME FIELDS     TA-0502 
002000* 86-02-14 WDH  TA-0689   CARRIER CODE WIDENED TO 2 CHARACTERS    TA-0689 
002100* 89-09-19 WDH  TA-0911   STOPS COUNT FIELD ADDED PER MKT-REQ 114 TA-0911 
002200* 93-01-11 PJL  TA-1187   REDEFINED DATE/TIME GROUPS FOR EDITS    TA-1187 
002300* 98-07-08 PJL  TA-1400   YEAR 2000 REVIEW -- TWO-DIGIT YY        TA-1400 
002400*          STAYS, INTERPRETED IN THE 2000'S PER STANDARDS MEMO.   TA-1400 
002500* 99-02-22 PJL  TA-1411   Y2K SIGN-OFF, NO FURTHER CHANGE NEEDED  TA-1411 
002600* 04-06-01 DNB  TA-1822   TRAILING FILLER EXPANDED, RECORD HELD   TA-1822 
002700*          AT 146 BYTES FOR DOWNSTREAM COMPATIBILITY              TA-1822 
002800*-----------------------------------------------------------------
002900*
003000 01  TKT-INPUT-RECORD.
003100*---------------------------------------------------------------*
003200*    ROUTE ENDPOINTS                                            *
003300*---------------------------------------------------------------*
003400     05  TKT-ORIGIN              PIC X(03).
003500*        IATA CODE OF THE DEPARTURE AIRPORT, E.G. VVO.
003600     05  TKT-ORIGIN-NAME         PIC X(30).
003700*        DEPARTURE AIRPORT NAME.  INFORMATIONAL ONLY, NOT
003800*        USED IN ANY CALCULATION BELOW.
003900     05  TKT-DEST                PIC X(03).
004000*        IATA CODE OF THE ARRIVAL AIRPORT, E.G. TLV.
004100     05  TKT-DEST-NAME           PIC X(30).
004200*        ARRIVAL AIRPORT NAME.  INFORMATIONAL ONLY.
004300*
004400*---------------------------------------------------------------*
004500*    DEPARTURE DATE/TIME -- LOCAL, NO TIME ZONE ADJUSTMENT       *
004600*---------------------------------------------------------------*
004700     05  TKT-DEP-DATE.
004800         10  TKT-DEP-DATE-DD     PIC X(02).
004900         10  TKT-DEP-DATE-SEP1   PIC X(01).
005000         10  TKT-DEP-DATE-MM     PIC X(02).
005100         10  TKT-DEP-DATE-SEP2   PIC X(01).
005200         10  TKT-DEP-DATE-YY     PIC X(02).
005300     05  TKT-DEP-DATE-X REDEFINES TKT-DEP-DATE PIC X(08).
005400*        WHOLE-FIELD VIEW, FORMAT DD.MM.YY, USED WHEN TESTING
005500*        FOR A BLANK DATE ON THE EDIT RUN.
005600     05  TKT-DEP-TIME.
005700         10  TKT-DEP-TIME-HH     PIC X(02).
005800         10  TKT-DEP-TIME-SEP    PIC X(01).
005900         10  TKT-DEP-TIME-MM     PIC X(02).
006000     05  TKT-DEP-TIME-X REDEFINES TKT-DEP-TIME PIC X(05).
006100*        WHOLE-FIELD VIEW, FORMAT HH:MM, 24-HOUR CLOCK.
006200*
006300*---------------------------------------------------------------*
006400*    ARRIVAL DATE/TIME -- LOCAL, NO TIME ZONE ADJUSTMENT         *
006500*---------------------------------------------------------------*
006600     05  TKT-ARR-DATE.
006700         10  TKT-ARR-DATE-DD     PIC X(02).
006800         10  TKT-ARR-DATE-SEP1   PIC X(01).
006900         10  TKT-ARR-DATE-MM     PIC X(02).
007000         10  TKT-ARR-DATE-SEP2   PIC X(01).
007100         10  TKT-ARR-DATE-YY     PIC X(02).
007200     05  TKT-ARR-DATE-X REDEFINES TKT-ARR-DATE PIC X(08).
007300     05  TKT-ARR-TIME.
007400         10  TKT-ARR-TIME-HH     PIC X(02).
007500         10  TKT-ARR-TIME-SEP    PIC X(01).
007600         10  TKT-ARR-TIME-MM     PIC X(02).
007700     05  TKT-ARR-TIME-X REDEFINES TKT-ARR-TIME PIC X(05).
007800*        ARRIVAL MAY FALL ON A LATER CALENDAR DAY THAN
007900*        DEPARTURE -- OVERNIGHT AND MULTI-DAY ROUTINGS ARE
008000*        VALID AND MUST NOT BE FLAGGED AS ERRORS.
008100*
008200*---------------------------------------------------------------*
008300*    CARRIER / STOPS / FARE                                     *
008400*---------------------------------------------------------------*
008500     05  TKT-CARRIER             PIC X(02).
008600*        TWO-CHARACTER AIRLINE CODE, E.G. SU, TK, S7.
008700     05  TKT-STOPS               PIC 9(01).
008800*        NUMBER OF STOPS, 0 = NONSTOP.  INFORMATIONAL ONLY,
008900*        NOT USED IN ANY CALCULATION BELOW.
009000     05  TKT-PRICE               PIC S9(09)V99.
009100*        TICKET FARE, TRAILING SIGN.  MUST BE GREATER THAN
009200*        ZERO TO BE ACCEPTED BY THE EDIT RUN -- SEE TA-1187.
009300     05  FILLER                  PIC X(40).
009400*        RESERVED FOR FUTURE FARE-BASIS / FREQUENT-FLYER
009500*        FIELDS.  DO NOT REUSE WITHOUT A RECORD-LAYOUT SIGN-OFF.
009600
