000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TKTSORT.
000300 AUTHOR.        R K SHAW.
000400 INSTALLATION.  DATA PROCESSING - REVENUE ANALYSIS.
000500 DATE-WRITTEN.  11/02/83.
000600 DATE-COMPILED. 06/01/04.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* DATE     BY   REQ-NO    DESCRIPTION
001200* -------- ---  --------  ------------------------------------
001300* 83-11-02 RKS  TA-0441   ORIGINAL - INSERTION SORT OF A PASSED   TA-0441 
001400*          INTEGER ARRAY, CALLED FROM THE OLD CARGO-MANIFEST      TA-0441 
001500*          WEIGHT-DISTRIBUTION RUN.                               TA-0441 
001600* 92-03-18 WDH  TA-1102   RAISED MAX ARRAY SIZE TO 1000.          TA-1102 
001700* 98-09-30 PJL  TA-1400   YEAR 2000 REVIEW - NO DATE FIELDS IN    TA-1400 
001800*          THIS MODULE, NO CHANGE REQUIRED.  SIGNED OFF PJL.      TA-1400 
001900* 04-06-01 DNB  TA-1822   RETARGETED FOR TKTANAL1 FARE SORT.      TA-1822 
002000*          ARRAY ELEMENT WIDENED FROM WHOLE NUMBERS TO A          TA-1822 
002100*          SIGNED PIC S9(9)V99 FARE AMOUNT, CEILING RAISED TO     TA-1822 
002200*          5000 ENTRIES.  LOGIC OF THE SORT ITSELF IS NOT         TA-1822 
002300*          TOUCHED.  OUT-OF-LINE PERFORMS SUBSTITUTED FOR THE     TA-1822 
002400*          OLD IN-LINE PERFORM/END-PERFORM PER STANDARDS.         TA-1822 
002500*-----------------------------------------------------------------
002600*
002700* TKTSORT IS CALLED BY TKTANAL1 TO PUT THE ACCEPTED TICKET
002800* FARES INTO ASCENDING ORDER BEFORE THE MEDIAN FARE IS PULLED
002900* OFF THE MIDDLE OF THE ARRAY.  STRAIGHT INSERTION SORT --
003000* FINE FOR THE VOLUMES THIS RUN SEES (ONE ROUTE, ONE DAY).
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-370.
003500 OBJECT-COMPUTER.  IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  WORK-VARIABLES.
004300     05  INSERT-FARE        PIC S9(9)V99 COMP-3.
004400     05  INSERT-FARE-X REDEFINES INSERT-FARE PIC X(06).
004500*        DEBUG-DUMP VIEW OF THE CANDIDATE FARE, USED ONLY WHEN
004600*        UPSI-0 IS SET ON FOR A TRACE RUN.  TA-1822.
004700     05  FILLER              PIC X(10) VALUE SPACES.
004800*
004900 01  ARRAY-SUBSCRIPTS.
005000     05  MOVE-FROM          PIC S9(8) COMP.
005010     05  MOVE-FROM-X REDEFINES MOVE-FROM PIC X(08).
005020*        ALTERNATE CHARACTER VIEW OF THE WORK SUBSCRIPT, USED
005030*        IN THE DISPLAY TRACE LINE ONLY.  TA-1822.
005100     05  INSERT-TO          PIC S9(8) COMP.
005200     05  FILLER              PIC X(10) VALUE SPACES.
005300*
005400 01  ARRAY-SIZE-WORK.
005500     05  ARRAY-SIZE-SAVE    PIC S9(8) COMP.
005600     05  ARRAY-SIZE-SAVE-X  REDEFINES ARRAY-SIZE-SAVE
005700                            PIC X(04).
005800*        ALTERNATE CHARACTER VIEW OF THE SAVED ELEMENT COUNT,
005900*        USED IN THE DISPLAY TRACE LINE ONLY.
006000     05  FILLER              PIC X(10) VALUE SPACES.
006100*
006200 01  WS-TRACE-SW            PIC X(01) VALUE 'N'.
006300     88  WS-TRACE-ON        VALUE 'Y'.
006400*
006500 LINKAGE SECTION.
006600 01  ARRAY-SIZE              PIC S9(8) COMP.
006700 01  FARE-ARRAY.
006800     05  FARE                PIC S9(9)V99 COMP-3
006900                 OCCURS 0 TO 5000 TIMES DEPENDING ON ARRAY-SIZE.
007000*
007100 PROCEDURE DIVISION USING ARRAY-SIZE, FARE-ARRAY.
007200*
007300 000-SORT-FARES.
007400     MOVE ARRAY-SIZE TO ARRAY-SIZE-SAVE.
007500     IF ARRAY-SIZE < 2
007600         GO TO 000-SORT-EXIT
007700     END-IF.
007800     MOVE 2 TO MOVE-FROM.
007900     PERFORM 100-INSERT-ONE-FARE THRU 100-EXIT
008000             UNTIL MOVE-FROM > ARRAY-SIZE.
008100 000-SORT-EXIT.
008200     GOBACK.
008300*
008400 100-INSERT-ONE-FARE.
008500     MOVE FARE (MOVE-FROM) TO INSERT-FARE.
008600     COMPUTE INSERT-TO = MOVE-FROM - 1.
008700     PERFORM 200-SHIFT-UP THRU 200-EXIT
008800             UNTIL FARE (INSERT-TO) <= INSERT-FARE
008900                OR INSERT-TO <= 0.
009000     MOVE INSERT-FARE TO FARE (INSERT-TO + 1).
009100     ADD 1 TO MOVE-FROM.
009200 100-EXIT.
009300     EXIT.
009400*
009500 200-SHIFT-UP.
009600     MOVE FARE (INSERT-TO) TO FARE (INSERT-TO + 1).
009700     COMPUTE INSERT-TO = INSERT-TO - 1.
009800 200-EXIT.
009900     EXIT.
010000
